000100******************************************************************
000200* PROGRAMA .... : CONSULTA-COLECTIVO
000300* SISTEMA ..... : CONSULTA DE ITINERARIOS DE COLECTIVOS
000400* AUTOR ....... : M. GUTIERREZ
000500* INSTALACION . : CENTRO DE COMPUTOS - E.T.U.
000600* ESCRITO EL .. : 02/09/1986
000700* COMPILADO EL  :
000800* SEGURIDAD ... : USO INTERNO - AREA EXPLOTACION
000900*-----------------------------------------------------------------
001000* PROPOSITO:
001100*   PROCESO BATCH QUE RESUELVE, PARA CADA CONSULTA RECIBIDA EN
001200*   EL ARCHIVO CONSULTAS (PARADA DE ORIGEN, PARADA DE DESTINO,
001300*   DIA DE LA SEMANA Y HORA DE LLEGADA DEL PASAJERO A LA PARADA
001400*   DE ORIGEN), TODOS LOS ITINERARIOS POSIBLES:
001500*
001600*     1) ITINERARIOS DIRECTOS (UNA SOLA LINEA).
001700*     2) SOLO SI NO HAY DIRECTOS: ITINERARIOS CON UN TRASBORDO.
001800*
001900*   LAS TABLAS DE PARADAS, TRAMOS ENTRE PARADAS, LINEAS Y
002000*   FRECUENCIAS DE SALIDA SE CARGAN COMPLETAS EN MEMORIA AL
002100*   INICIO DEL PROCESO; NO HAY ACTUALIZACION DE LOS ARCHIVOS
002200*   MAESTROS DESDE ESTE PROGRAMA.
002300*
002400*   EL RESULTADO DE CADA CONSULTA SE IMPRIME EN EL ARCHIVO
002500*   RESULTADOS, TRAMO POR TRAMO, CON LA DURACION TOTAL PUERTA
002600*   A PUERTA Y LA HORA DE LLEGADA FINAL. AL FINAL DE LA CORRIDA
002700*   SE IMPRIMEN LOS TOTALES DE CONTROL.
002800*-----------------------------------------------------------------
002900* HISTORIAL DE MODIFICACIONES
003000*-----------------------------------------------------------------
003100* 02/09/1986 MG  ALTA DEL PROGRAMA. RESUELVE UNICAMENTE
003200*                ITINERARIOS DIRECTOS (VERSION INICIAL).
003300* 18/02/1987 MG  SE INCORPORA LA BUSQUEDA DE ITINERARIOS CON
003400*                UN TRASBORDO, A PEDIDO DE EXPLOTACION
003500*                (LAS LINEAS DIRECTAS NO CUBRIAN TODO EL
003600*                RADIO URBANO).
003700* 30/07/1987 RF  LA CONVERSION Y FORMATEO DE HORARIOS SE
003800*                DESPRENDE A LA SUBRUTINA COMUN CONVERTIR-HORA
003900*                PARA EVITAR DUPLICAR LA LOGICA EN CADA PUNTO
004000*                DEL REPORTE.
004100* 05/01/1988 RF  AMPLIA TABLA-TRAMOS DE 1500 A 4000 POSICIONES,
004200*                LA RED DE TRAMOS SUPERO EL LIMITE ORIGINAL.
004300* 22/06/1989 MG  AGREGA VALIDACION DE DIA DE SEMANA (1 A 7) Y
004400*                DE PARADAS INEXISTENTES EN LA CONSULTA
004500*                (PEDIDO SAC-0155).
004600* 14/11/1990 JLV CORRIGE EL CORTE DE ENUMERACION DE PARADAS DE
004700*                TRASBORDO: SEGUIA PROBANDO LINEAS L2 EN LA
004800*                PARADA SIGUIENTE AUN CUANDO YA HABIA ENCONTRADO
004900*                COMBINACION VALIDA EN LA ANTERIOR (SAC-0201).
005000* 09/04/1992 RF  SE AGREGA EL CORTE DE PAGINA EN EL LISTADO DE
005100*                RESULTADOS (60 LINEAS POR HOJA).
005200* 17/08/1993 MG  ESTANDARIZA NOMBRES DE TABLAS SEGUN NORMA DE
005300*                PROGRAMACION VIGENTE (PREFIJOS WS-, LIN-, PAR-).
005400* 02/02/1995 JLV REVISION GENERAL POR AUDITORIA INTERNA. SIN
005500*                CAMBIOS DE LOGICA DE NEGOCIO.
005600* 25/03/1996 RF  AGREGA TOTALES DE CONTROL AL PIE DE LA CORRIDA
005700*                (CONSULTAS PROCESADAS / SIN ITINERARIO).
005800* 06/02/1998 MG  ALCANCE Y2K (SAC-0598): EL PROGRAMA NO ALMACENA
005900*                FECHAS CALENDARIO EN SUS TABLAS, SOLO DIA DE
006000*                SEMANA (1-7) Y SEGUNDOS DEL DIA. LA FECHA DE
006100*                CORRIDA IMPRESA EN LA CABECERA DEL LISTADO SE
006200*                TOMA CON ACCEPT FROM DATE Y SE AMPLIA A 4
006300*                POSICIONES DE ANIO EN ESTA REVISION.
006400* 16/09/1999 MG  REVISION FINAL Y2K - SIN HALLAZGOS ADICIONALES.
006500* 11/05/2000 JLV AMPLIA TABLA-LINEAS DE 40 A 60 POSICIONES POR
006600*                INCORPORACION DE RAMALES NUEVOS (SAC-0790).
006700* 21/02/2001 JLV ACOMPAÑA LA CORRECCION DE REDONDEO DE LA
006800*                OPCION 'D' DE CONVERTIR-HORA (SAC-0887).
006850* 14/05/2001 RF  AGREGA FILLER DE RELLENO A LOS REGISTROS DE
006860*                ARCHIVO SEGUN NORMA DE PROGRAMACION VIGENTE
006870*                (SAC-0910).
006900******************************************************************
007000 IDENTIFICATION DIVISION.
007100 PROGRAM-ID. CONSULTA-COLECTIVO.
007200 AUTHOR. M. GUTIERREZ.
007300 INSTALLATION. CENTRO DE COMPUTOS - E.T.U.
007400 DATE-WRITTEN. 02/09/1986.
007500 DATE-COMPILED.
007600 SECURITY. USO INTERNO - AREA EXPLOTACION.
007700
007800 ENVIRONMENT DIVISION.
007900 CONFIGURATION SECTION.
008000 SPECIAL-NAMES.
008100     C01 IS TOP-OF-FORM
008200     CLASS CLASE-DIGITO-COMA IS "0" THRU "9", ","
008300     UPSI-0 ON STATUS IS WS-MODO-DIAGNOSTICO.
008400
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700     SELECT PARADAS      ASSIGN TO "PARADAS"
008800                         ORGANIZATION IS LINE SEQUENTIAL
008900                         FILE STATUS IS FS-PARADAS.
009000
009100     SELECT TRAMOS       ASSIGN TO "TRAMOS"
009200                         ORGANIZATION IS LINE SEQUENTIAL
009300                         FILE STATUS IS FS-TRAMOS.
009400
009500     SELECT LINEAS       ASSIGN TO "LINEAS"
009600                         ORGANIZATION IS LINE SEQUENTIAL
009700                         FILE STATUS IS FS-LINEAS.
009800
009900     SELECT FRECUENCIAS  ASSIGN TO "FRECUENCIAS"
010000                         ORGANIZATION IS LINE SEQUENTIAL
010100                         FILE STATUS IS FS-FRECUENCIAS.
010200
010300     SELECT CONSULTAS    ASSIGN TO "CONSULTAS"
010400                         ORGANIZATION IS LINE SEQUENTIAL
010500                         FILE STATUS IS FS-CONSULTAS.
010600
010700     SELECT RESULTADOS   ASSIGN TO "RESULTADOS"
010800                         ORGANIZATION IS LINE SEQUENTIAL
010900                         FILE STATUS IS FS-RESULTADOS.
011000
011100 DATA DIVISION.
011200 FILE SECTION.
011300
011400 FD  PARADAS LABEL RECORD IS STANDARD.
011500 01  PARADAS-REG.
011510     05  PARADAS-REG-DATO        PIC X(099).
011520     05  FILLER                  PIC X(001).                      SAC-0910
011600
011700 FD  TRAMOS LABEL RECORD IS STANDARD.
011800 01  TRAMOS-REG.
011810     05  TRAMOS-REG-DATO         PIC X(039).
011820     05  FILLER                  PIC X(001).                      SAC-0910
011900
012000 FD  LINEAS LABEL RECORD IS STANDARD.
012100 01  LINEAS-REG.
012110     05  LINEAS-REG-DATO         PIC X(419).
012120     05  FILLER                  PIC X(001).                      SAC-0910
012200
012300 FD  FRECUENCIAS LABEL RECORD IS STANDARD.
012400 01  FRECUENCIAS-REG.
012410     05  FRECUENCIAS-REG-DATO    PIC X(039).
012420     05  FILLER                  PIC X(001).                      SAC-0910
012500
012600 FD  CONSULTAS LABEL RECORD IS STANDARD.
012700 01  CONSULTAS-REG.
012710     05  CONSULTAS-REG-DATO      PIC X(039).
012720     05  FILLER                  PIC X(001).                      SAC-0910
012800
012900 FD  RESULTADOS LABEL RECORD IS STANDARD.
013000 01  RESULTADOS-REG.
013010     05  RESULTADOS-REG-DATO     PIC X(079).
013020     05  FILLER                  PIC X(001).                      SAC-0910
013100
013200 WORKING-STORAGE SECTION.
013300
013400 77  FS-PARADAS                 PIC XX.
013500 77  FS-TRAMOS                  PIC XX.
013600 77  FS-LINEAS                  PIC XX.
013700 77  FS-FRECUENCIAS             PIC XX.
013800 77  FS-CONSULTAS               PIC XX.
013900 77  FS-RESULTADOS              PIC XX.
014000
014100 01  WS-MODO-DIAGNOSTICO        PIC X.
014200     88  MODO-DIAGNOSTICO-ON    VALUE "S".
014300
014400*-----------------------------------------------------------------
014500*    TABLA DE PARADAS (PARADAS.DAT) - CLAVE PAR-CODIGO, SE
014600*    ASUME QUE EL ARCHIVO LLEGA ORDENADO EN FORMA ASCENDENTE.
014700*-----------------------------------------------------------------
014800 01  TABLA-PARADAS.
014900     05  WS-PARADA OCCURS 500 TIMES INDEXED BY IDX-PARADA.
015000         10  PAR-CODIGO          PIC 9(05).
015100         10  PAR-DIRECCION       PIC X(40).
015200         10  PAR-LATITUD         PIC S9(03)V9(06).
015300         10  PAR-LONGITUD        PIC S9(03)V9(06).
015400 01  WS-CANT-PARADAS            PIC 9(03) COMP VALUE ZERO.
015500
015600*-----------------------------------------------------------------
015700*    TABLA DE TRAMOS DIRIGIDOS ENTRE PARADAS CONSECUTIVAS
015800*    (TRAMOS.DAT) - CLAVE SEG-DESDE / SEG-HASTA.
015900*-----------------------------------------------------------------
016000 01  TABLA-TRAMOS.
016100     05  WS-TRAMO OCCURS 4000 TIMES INDEXED BY IDX-TRAMO.
016200         10  SEG-DESDE           PIC 9(05).
016300         10  SEG-HASTA           PIC 9(05).
016400         10  SEG-SEGUNDOS        PIC 9(05).
016500         10  SEG-TIPO            PIC 9.
016600             88  TRAMO-ES-COLECTIVO   VALUE 1.
016700             88  TRAMO-ES-CAMINATA    VALUE 2.
016800 01  WS-CANT-TRAMOS             PIC 9(04) COMP VALUE ZERO.
016900
017000*-----------------------------------------------------------------
017100*    TABLA DE LINEAS (LINEAS.DAT) CON SU RECORRIDO ORDENADO DE
017200*    PARADAS Y SUS FRECUENCIAS DE SALIDA POR DIA DE LA SEMANA
017300*    (FRECUENCIAS.DAT). 1 = LUNES ... 7 = DOMINGO.
017400*-----------------------------------------------------------------
017500 01  TABLA-LINEAS.
017600     05  WS-LINEA OCCURS 60 TIMES INDEXED BY IDX-LINEA.
017700         10  LIN-CODIGO          PIC X(06).
017800         10  LIN-NOMBRE          PIC X(30).
017900         10  LIN-CANT-PARADAS    PIC 9(02) COMP.
018000         10  LIN-PARADA OCCURS 60 TIMES
018100                         INDEXED BY IDX-LIN-PARADA
018200                                   PIC 9(05).
018300         10  LIN-CANT-FREC OCCURS 7 TIMES
018400                         INDEXED BY IDX-LIN-DIA PIC 9(02) COMP.
018500         10  LIN-FREC-SEG OCCURS 7 TIMES
018600                         INDEXED BY IDX-LIN-DIA-F.
018700             15  LIN-FREC-HORA OCCURS 50 TIMES
018800                         INDEXED BY IDX-LIN-FREC
018900                                   PIC 9(05).
019000 01  WS-CANT-LINEAS             PIC 9(02) COMP VALUE ZERO.
019100
019200*-----------------------------------------------------------------
019300*    DATOS DE LA CONSULTA EN CURSO (CONSULTAS.DAT), FORMATO
019400*    ORIGEN;DESTINO;DIA;HH:MM
019500*-----------------------------------------------------------------
019600 01  WS-CONSULTA-ORIGEN         PIC 9(05).
019700 01  WS-CONSULTA-DESTINO        PIC 9(05).
019800 01  WS-CONSULTA-DIA            PIC 9(01).
019900 01  WS-CONSULTA-HORA-TXT       PIC X(05).
020000 01  WS-CONSULTA-HORA-SEG       PIC 9(05) COMP.
020100 01  WS-CONSULTA-ES-VALIDA      PIC X VALUE "S".
020200     88  CONSULTA-VALIDA        VALUE "S".
020300     88  CONSULTA-INVALIDA      VALUE "N".
020400
020500*-----------------------------------------------------------------
020600*    TABLA DE ITINERARIOS RESULTANTES DE LA CONSULTA EN CURSO
020700*-----------------------------------------------------------------
020800 01  TABLA-ITINERARIOS.
020900     05  WS-ITINERARIO OCCURS 30 TIMES INDEXED BY IDX-ITIN.
021000         10  ITN-CANT-TRAMOS     PIC 9 COMP.
021100         10  ITN-TRAMO OCCURS 2 TIMES INDEXED BY IDX-ITN-TRAMO.
021200             15  ITN-NOMBRE-LINEA    PIC X(30).
021300             15  ITN-CANT-PARADAS    PIC 9(02) COMP.
021400             15  ITN-PARADA OCCURS 60 TIMES PIC 9(05).
021500             15  ITN-SALIDA-SEG      PIC 9(05) COMP.
021600             15  ITN-DURACION-SEG    PIC 9(05) COMP.
021700             15  ITN-LLEGADA-SEG     PIC 9(05) COMP.
021800 01  WS-CANT-ITINERARIOS        PIC 9(02) COMP VALUE ZERO.
021900
022000*-----------------------------------------------------------------
022100*    AREAS DE TRABAJO DE CONSTRUIR-TRAMO-DE-LINEA (UN TRAMO)
022200*-----------------------------------------------------------------
022300 01  WS-CT-IDX-LINEA            USAGE INDEX.
022400 01  WS-CT-ORIGEN               PIC 9(05).
022500 01  WS-CT-DESTINO              PIC 9(05).
022600 01  WS-CT-DIA                  PIC 9(01).
022700 01  WS-CT-HORA-PASAJERO        PIC 9(05) COMP.
022800 01  WS-CT-POS-ORIGEN           PIC 9(02) COMP.
022900 01  WS-CT-POS-DESTINO          PIC 9(02) COMP.
023000 01  WS-CT-OFFSET-SEG           PIC 9(05) COMP.
023100 01  WS-CT-NOMBRE-LINEA         PIC X(30).
023200 01  WS-CT-CANT-PARADAS         PIC 9(02) COMP.
023300 01  WS-CT-PARADA OCCURS 60 TIMES PIC 9(05).
023400 01  WS-CT-SALIDA-SEG           PIC 9(05) COMP.
023500 01  WS-CT-DURACION-SEG         PIC 9(05) COMP.
023600 01  WS-CT-LLEGADA-SEG          PIC 9(05) COMP.
023700 01  WS-CT-DEP-HALLADA          PIC X VALUE "N".
023800     88  CT-DEPARTURE-HALLADA   VALUE "S".
023900 01  WS-CT-VALIDO               PIC X VALUE "N".
024000     88  CT-TRAMO-VALIDO        VALUE "S".
024100 01  WS-I                       PIC 9(02) COMP.
024200 01  WS-K                       PIC 9(02) COMP.
024300
024400*-----------------------------------------------------------------
024500*    COPIA DEL PRIMER TRAMO DE UN ITINERARIO CON TRASBORDO,
024600*    MIENTRAS SE CALCULA EL SEGUNDO TRAMO EN LAS MISMAS AREAS
024700*    DE TRABAJO DE CONSTRUIR-TRAMO-DE-LINEA.
024800*-----------------------------------------------------------------
024900 01  WS-LEG1-NOMBRE-LINEA       PIC X(30).
025000 01  WS-LEG1-CANT-PARADAS       PIC 9(02) COMP.
025100 01  WS-LEG1-PARADA OCCURS 60 TIMES PIC 9(05).
025200 01  WS-LEG1-SALIDA-SEG         PIC 9(05) COMP.
025300 01  WS-LEG1-DURACION-SEG       PIC 9(05) COMP.
025400 01  WS-LEG1-LLEGADA-SEG        PIC 9(05) COMP.
025500
025600*-----------------------------------------------------------------
025700*    CONTROL DE LA BUSQUEDA DE TRASBORDO
025800*-----------------------------------------------------------------
025900 01  WS-POS-ORIGEN-L1           PIC 9(02) COMP.
026000 01  WS-POS-X                   PIC 9(02) COMP.
026100 01  WS-CODIGO-X                PIC 9(05).
026200 01  WS-POS-X-EN-L2             PIC 9(02) COMP.
026300 01  WS-POS-DESTINO-L2          PIC 9(02) COMP.
026400 01  WS-TRASBORDO-OK-EN-X       PIC X VALUE "N".
026500     88  TRASBORDO-OK-EN-X      VALUE "S".
026600
026700*-----------------------------------------------------------------
026800*    BUSQUEDAS GENERICAS EN LAS TABLAS MAESTRAS
026900*-----------------------------------------------------------------
027000 01  WS-CODIGO-BUSCADO          PIC 9(05).
027100 01  WS-PARADA-HALLADA          PIC X VALUE "N".
027200     88  PARADA-HALLADA         VALUE "S".
027300 01  WS-IDX-PARADA-HALLADA      USAGE INDEX.
027400
027500 01  WS-DESDE-BUSCADO           PIC 9(05).
027600 01  WS-HASTA-BUSCADO           PIC 9(05).
027700 01  WS-TRAMO-HALLADO           PIC X VALUE "N".
027800     88  TRAMO-HALLADO          VALUE "S".
027900 01  WS-SEGUNDOS-TRAMO          PIC 9(05) COMP.
028000
028100 01  WS-LINEA-BUSCADA           PIC X(06).
028200 01  WS-LINEA-HALLADA           PIC X VALUE "N".
028300     88  LINEA-HALLADA          VALUE "S".
028400 01  WS-IDX-LINEA-HALLADA       USAGE INDEX.
028500
028600 01  WS-POSICION-HALLADA        PIC 9(02) COMP.
028700
028800*-----------------------------------------------------------------
028900*    AREAS PARA EL PARTIDO DE CAMPOS ; -DELIMITADOS
029000*-----------------------------------------------------------------
029100 01  WS-TOKEN                   PIC X(40).
029200 01  WS-PUNTERO-LINEA           PIC 9(04) COMP.
029300 01  WS-LARGO-LINEA             PIC 9(04) COMP.
029400
029500*-----------------------------------------------------------------
029600*    CONVERSION DE COORDENADAS CON COMA DECIMAL (PAR-LATITUD,
029700*    PAR-LONGITUD). EL BLANCO EQUIVALE A CERO.
029800*-----------------------------------------------------------------
029900 01  WS-COMA-TEXTO              PIC X(14).
030000 01  WS-COMA-TEXTO-R REDEFINES WS-COMA-TEXTO.
030100     05  WS-COMA-SIGNO           PIC X.
030200     05  WS-COMA-RESTO           PIC X(13).
030300 01  WS-COMA-ENTERO-ALFA        PIC X(03) JUSTIFIED RIGHT.
030400 01  WS-COMA-DECIM-ALFA         PIC X(06).
030500 01  WS-COMA-ENTERO             PIC 9(03).
030600 01  WS-COMA-DECIMAL            PIC 9(06).
030700 01  WS-COMA-RESULTADO          PIC S9(03)V9(06).
030800
030900*-----------------------------------------------------------------
031000*    FECHA DE CORRIDA PARA LA CABECERA DEL LISTADO (SE TOMA
031100*    CON ACCEPT FROM DATE, NO CON FUNCIONES INTRINSECAS)
031200*-----------------------------------------------------------------
031300 01  WS-FECHA-CORRIDA           PIC 9(06).
031400 01  WS-FECHA-CORRIDA-R REDEFINES WS-FECHA-CORRIDA.
031500     05  WS-FECHA-AA             PIC 99.
031600     05  WS-FECHA-MM             PIC 99.
031700     05  WS-FECHA-DD             PIC 99.
031800 01  WS-FECHA-ANIO-COMPLETO     PIC 9(04).
031900
032000*-----------------------------------------------------------------
032100*    ARMADO DE LA LINEA "STOPS:" DEL LISTADO, 13 PARADAS POR
032200*    RENGLON (SE USA REDEFINES PARA EVITAR MODIFICACION DE
032300*    REFERENCIA CAMPO POR CAMPO).
032400*-----------------------------------------------------------------
032500 01  WS-LINEA-PARADAS           PIC X(78).
032600 01  WS-LINEA-PARADAS-R REDEFINES WS-LINEA-PARADAS.
032700     05  WS-LP-SLOT OCCURS 13 TIMES.
032800         10  WS-LP-CODIGO        PIC 9(05).
032900         10  FILLER              PIC X.
033000
033100*-----------------------------------------------------------------
033200*    RENGLONES DE IMPRESION DEL LISTADO DE RESULTADOS
033300*-----------------------------------------------------------------
033400 01  WS-LINEA-SEPARADORA.
033500     05  FILLER                  PIC X(30) VALUE ALL "=".
033600     05  FILLER                  PIC X(50) VALUE SPACES.
033700
033800 01  WS-LINEA-CABECERA-CORRIDA.
033900     05  FILLER                  PIC X(21)
034000                 VALUE "CONSULTA DE ITINERAR".
034100     05  FILLER                  PIC X(08) VALUE "IOS - E.".
034200     05  FILLER                  PIC X(04) VALUE "T.U.".
034300     05  FILLER                  PIC X(07) VALUE SPACES.
034400     05  FILLER                  PIC X(09) VALUE "CORRIDA: ".
034500     05  WS-LC-DIA               PIC 99.
034600     05  FILLER                  PIC X VALUE "/".
034700     05  WS-LC-MES               PIC 99.
034800     05  FILLER                  PIC X VALUE "/".
034900     05  WS-LC-ANIO              PIC 9(04).
035000
035100 01  WS-LINEA-ORIGEN.
035200     05  FILLER                  PIC X(15) VALUE "ORIGIN STOP:   ".
035300     05  WS-LO-CODIGO            PIC 9(05).
035400     05  FILLER                  PIC X VALUE SPACE.
035500     05  WS-LO-DIRECCION         PIC X(40).
035600
035700 01  WS-LINEA-DESTINO.
035800     05  FILLER                  PIC X(15) VALUE "DEST   STOP:   ".
035900     05  WS-LD-CODIGO            PIC 9(05).
036000     05  FILLER                  PIC X VALUE SPACE.
036100     05  WS-LD-DIRECCION         PIC X(40).
036200
036300 01  WS-LINEA-PASAJERO.
036400     05  FILLER                  PIC X(15) VALUE "PASSENGER AT:  ".
036500     05  WS-LP-HORA              PIC X(08).
036600
036700 01  WS-LINEA-NOMBRE-TRAMO.
036800     05  FILLER                  PIC X(06) VALUE "LINE: ".
036900     05  WS-LT-NOMBRE            PIC X(30).
037000
037100 01  WS-LINEA-PARADAS-TITULO.
037200     05  FILLER                  PIC X(07) VALUE "STOPS: ".
037300     05  WS-LPT-PARADAS          PIC X(70).
037400
037500 01  WS-LINEA-SALIDA-TRAMO.
037600     05  FILLER                  PIC X(11) VALUE "DEPARTURE: ".
037700     05  WS-LS-HORA              PIC X(08).
037800
037900 01  WS-LINEA-DURACION-TRAMO.
038000     05  FILLER                  PIC X(11) VALUE "DURATION:  ".
038100     05  WS-LDU-HORA             PIC X(08).
038200
038300 01  WS-LINEA-DURACION-TOTAL.
038400     05  FILLER                  PIC X(16) VALUE "TOTAL DURATION: ".
038500     05  WS-LDT-HORA             PIC X(08).
038600
038700 01  WS-LINEA-LLEGADA-FINAL.
038800     05  FILLER                  PIC X(16) VALUE "ARRIVAL TIME:   ".
038900     05  WS-LLF-HORA             PIC X(08).
039000
039100 01  WS-LINEA-SIN-RUTA          PIC X(22)
039200                 VALUE "NO ROUTES FOUND".
039300
039400 01  WS-LINEA-CONSULTA-INVALIDA PIC X(40)
039500                 VALUE "INVALID QUERY - STOP NOT FOUND".
039600
039700 01  WS-LINEA-TOTAL-CONSULTAS.
039800     05  FILLER                  PIC X(25)
039900                 VALUE "CONSULTAS PROCESADAS: ".
040000     05  WS-LTC-CANT             PIC ZZZ9.
040100
040200 01  WS-LINEA-TOTAL-SIN-RUTA.
040300     05  FILLER                  PIC X(25)
040400                 VALUE "CONSULTAS SIN RUTA  : ".
040500     05  WS-LTR-CANT             PIC ZZZ9.
040600
040700*-----------------------------------------------------------------
040800*    LINKAGE DE LLAMADA A LA SUBRUTINA DE HORARIOS
040900*-----------------------------------------------------------------
041000 01  WS-LK-OPCION                PIC X.
041100 01  WS-LK-TEXTO-HORA            PIC X(05).
041200 01  WS-LK-SEGUNDOS-1            PIC 9(05) COMP.
041300 01  WS-LK-SEGUNDOS-2            PIC 9(05) COMP.
041400 01  WS-LK-HORA-TEXTO-SALIDA     PIC X(08).
041500
041600*-----------------------------------------------------------------
041700*    CONTADORES DE CONTROL DE LA CORRIDA
041800*-----------------------------------------------------------------
041900 01  WS-CONT-CONSULTAS          PIC 9(04) COMP VALUE ZERO.
042000 01  WS-CONT-SIN-RUTA           PIC 9(04) COMP VALUE ZERO.
042100
042200 PROCEDURE DIVISION.
042300
042400 MAIN-PROCEDURE.
042500     PERFORM ABRIR-ARCHIVOS.
042600     PERFORM CARGAR-PARADAS THRU CARGAR-PARADAS-EXIT.
042700     PERFORM CARGAR-TRAMOS THRU CARGAR-TRAMOS-EXIT.
042800     PERFORM CARGAR-LINEAS THRU CARGAR-LINEAS-EXIT.
042900     PERFORM CARGAR-FRECUENCIAS THRU CARGAR-FRECUENCIAS-EXIT.
043000     PERFORM IMPRIMIR-CABECERA-CORRIDA.
043100     PERFORM LEER-CONSULTA.
043200     PERFORM PROCESAR-CONSULTAS THRU PROCESAR-CONSULTAS-EXIT
043300         UNTIL FS-CONSULTAS = "10".
043400     PERFORM IMPRIMIR-TOTALES-CONTROL.
043500     PERFORM CERRAR-ARCHIVOS.
043600     STOP RUN.
043700
043800*-----------------------------------------------------------------
043900*    APERTURA Y CIERRE DE ARCHIVOS
044000*-----------------------------------------------------------------
044100 ABRIR-ARCHIVOS.
044200     OPEN INPUT PARADAS.
044300     IF FS-PARADAS NOT = ZERO
044400         DISPLAY "ERROR AL ABRIR PARADAS FS: " FS-PARADAS
044500         PERFORM CERRAR-ARCHIVOS
044600         STOP RUN.
044700     OPEN INPUT TRAMOS.
044800     IF FS-TRAMOS NOT = ZERO
044900         DISPLAY "ERROR AL ABRIR TRAMOS FS: " FS-TRAMOS
045000         PERFORM CERRAR-ARCHIVOS
045100         STOP RUN.
045200     OPEN INPUT LINEAS.
045300     IF FS-LINEAS NOT = ZERO
045400         DISPLAY "ERROR AL ABRIR LINEAS FS: " FS-LINEAS
045500         PERFORM CERRAR-ARCHIVOS
045600         STOP RUN.
045700     OPEN INPUT FRECUENCIAS.
045800     IF FS-FRECUENCIAS NOT = ZERO
045900         DISPLAY "ERROR AL ABRIR FRECUENCIAS FS: " FS-FRECUENCIAS
046000         PERFORM CERRAR-ARCHIVOS
046100         STOP RUN.
046200     OPEN INPUT CONSULTAS.
046300     IF FS-CONSULTAS NOT = ZERO
046400         DISPLAY "ERROR AL ABRIR CONSULTAS FS: " FS-CONSULTAS
046500         PERFORM CERRAR-ARCHIVOS
046600         STOP RUN.
046700     OPEN OUTPUT RESULTADOS.
046800     IF FS-RESULTADOS NOT = ZERO
046900         DISPLAY "ERROR AL ABRIR RESULTADOS FS: " FS-RESULTADOS
047000         PERFORM CERRAR-ARCHIVOS
047100         STOP RUN.
047200
047300 CERRAR-ARCHIVOS.
047400     CLOSE PARADAS TRAMOS LINEAS FRECUENCIAS CONSULTAS RESULTADOS.
047500
047600*-----------------------------------------------------------------
047700*    CARGA DE PARADAS.DAT: CODIGO;DIRECCION;LATITUD;LONGITUD
047800*-----------------------------------------------------------------
047900 CARGAR-PARADAS.
048000     SET IDX-PARADA TO 1.
048100     READ PARADAS AT END GO TO CARGAR-PARADAS-EXIT.
048200     PERFORM CARGAR-UNA-PARADA THRU CARGAR-UNA-PARADA-EXIT
048300         UNTIL FS-PARADAS = "10".
048400 CARGAR-PARADAS-EXIT.
048500     EXIT.
048600
048700 CARGAR-UNA-PARADA.
048800     MOVE 1 TO WS-PUNTERO-LINEA.
048900     UNSTRING PARADAS-REG DELIMITED BY ";"
049000         INTO WS-TOKEN WITH POINTER WS-PUNTERO-LINEA.
049100     MOVE WS-TOKEN(1:5) TO PAR-CODIGO(IDX-PARADA).
049200
049300     UNSTRING PARADAS-REG DELIMITED BY ";"
049400         INTO WS-TOKEN WITH POINTER WS-PUNTERO-LINEA.
049500     MOVE WS-TOKEN(1:40) TO PAR-DIRECCION(IDX-PARADA).
049600
049700     UNSTRING PARADAS-REG DELIMITED BY ";"
049800         INTO WS-TOKEN WITH POINTER WS-PUNTERO-LINEA.
049900     MOVE WS-TOKEN TO WS-COMA-TEXTO.
050000     PERFORM CONVERTIR-COMA-A-NUMERICO
050100         THRU CONVERTIR-COMA-A-NUMERICO-EXIT.
050200     MOVE WS-COMA-RESULTADO TO PAR-LATITUD(IDX-PARADA).
050300
050400     UNSTRING PARADAS-REG DELIMITED BY ";"
050500         INTO WS-TOKEN WITH POINTER WS-PUNTERO-LINEA.
050600     MOVE WS-TOKEN TO WS-COMA-TEXTO.
050700     PERFORM CONVERTIR-COMA-A-NUMERICO
050800         THRU CONVERTIR-COMA-A-NUMERICO-EXIT.
050900     MOVE WS-COMA-RESULTADO TO PAR-LONGITUD(IDX-PARADA).
051000
051100     ADD 1 TO WS-CANT-PARADAS.
051200     SET IDX-PARADA UP BY 1.
051300     READ PARADAS AT END GO TO CARGAR-UNA-PARADA-EXIT.
051400 CARGAR-UNA-PARADA-EXIT.
051500     EXIT.
051600
051700*-----------------------------------------------------------------
051800*    CONVIERTE WS-COMA-TEXTO (POSIBLE COMA DECIMAL, BLANCO = 0)
051900*    A WS-COMA-RESULTADO PIC S9(03)V9(06).
052000*-----------------------------------------------------------------
052100 CONVERTIR-COMA-A-NUMERICO.
052200     MOVE ZERO TO WS-COMA-ENTERO WS-COMA-DECIMAL
052300                  WS-COMA-RESULTADO.
052400     MOVE SPACES TO WS-COMA-ENTERO-ALFA WS-COMA-DECIM-ALFA.
052500     IF WS-COMA-TEXTO = SPACES
052600         GO TO CONVERTIR-COMA-A-NUMERICO-EXIT.
052700     IF WS-COMA-SIGNO = "-"
052800         UNSTRING WS-COMA-RESTO DELIMITED BY ","
052900             INTO WS-COMA-ENTERO-ALFA WS-COMA-DECIM-ALFA
053000     ELSE
053100         UNSTRING WS-COMA-TEXTO DELIMITED BY ","
053200             INTO WS-COMA-ENTERO-ALFA WS-COMA-DECIM-ALFA.
053300     INSPECT WS-COMA-ENTERO-ALFA REPLACING LEADING SPACE BY ZERO.
053400     INSPECT WS-COMA-DECIM-ALFA REPLACING TRAILING SPACE BY ZERO.
053500     MOVE WS-COMA-ENTERO-ALFA TO WS-COMA-ENTERO.
053600     MOVE WS-COMA-DECIM-ALFA TO WS-COMA-DECIMAL.
053700     COMPUTE WS-COMA-RESULTADO =
053800             WS-COMA-ENTERO + (WS-COMA-DECIMAL / 1000000).
053900     IF WS-COMA-SIGNO = "-"
054000         COMPUTE WS-COMA-RESULTADO = WS-COMA-RESULTADO * -1.
054100 CONVERTIR-COMA-A-NUMERICO-EXIT.
054200     EXIT.
054300
054400*-----------------------------------------------------------------
054500*    CARGA DE TRAMOS.DAT: DESDE;HASTA;SEGUNDOS;TIPO
054600*-----------------------------------------------------------------
054700 CARGAR-TRAMOS.
054800     SET IDX-TRAMO TO 1.
054900     READ TRAMOS AT END GO TO CARGAR-TRAMOS-EXIT.
055000     PERFORM CARGAR-UN-TRAMO THRU CARGAR-UN-TRAMO-EXIT
055100         UNTIL FS-TRAMOS = "10".
055200 CARGAR-TRAMOS-EXIT.
055300     EXIT.
055400
055500 CARGAR-UN-TRAMO.
055600     MOVE 1 TO WS-PUNTERO-LINEA.
055700     UNSTRING TRAMOS-REG DELIMITED BY ";"
055800         INTO WS-TOKEN WITH POINTER WS-PUNTERO-LINEA.
055900     MOVE WS-TOKEN(1:5) TO SEG-DESDE(IDX-TRAMO).
056000     UNSTRING TRAMOS-REG DELIMITED BY ";"
056100         INTO WS-TOKEN WITH POINTER WS-PUNTERO-LINEA.
056200     MOVE WS-TOKEN(1:5) TO SEG-HASTA(IDX-TRAMO).
056300     UNSTRING TRAMOS-REG DELIMITED BY ";"
056400         INTO WS-TOKEN WITH POINTER WS-PUNTERO-LINEA.
056500     MOVE WS-TOKEN(1:5) TO SEG-SEGUNDOS(IDX-TRAMO).
056600     UNSTRING TRAMOS-REG DELIMITED BY ";"
056700         INTO WS-TOKEN WITH POINTER WS-PUNTERO-LINEA.
056800     MOVE WS-TOKEN(1:1) TO SEG-TIPO(IDX-TRAMO).
056900
057000     ADD 1 TO WS-CANT-TRAMOS.
057100     SET IDX-TRAMO UP BY 1.
057200     READ TRAMOS AT END GO TO CARGAR-UN-TRAMO-EXIT.
057300 CARGAR-UN-TRAMO-EXIT.
057400     EXIT.
057500
057600*-----------------------------------------------------------------
057700*    CARGA DE LINEAS.DAT: CODIGO;NOMBRE;PARADA1;PARADA2;...
057800*    LAS PARADAS QUE NO EXISTEN EN TABLA-PARADAS SE OMITEN DEL
057900*    RECORRIDO DE LA LINEA (NO CORTAN LA CARGA DEL REGISTRO).
058000*-----------------------------------------------------------------
058100 CARGAR-LINEAS.
058200     SET IDX-LINEA TO 1.
058300     READ LINEAS AT END GO TO CARGAR-LINEAS-EXIT.
058400     PERFORM CARGAR-UNA-LINEA THRU CARGAR-UNA-LINEA-EXIT
058500         UNTIL FS-LINEAS = "10".
058600 CARGAR-LINEAS-EXIT.
058700     EXIT.
058800
058900 CARGAR-UNA-LINEA.
059000     MOVE 1 TO WS-PUNTERO-LINEA.
059100     PERFORM ENCONTRAR-LARGO-LINEA THRU ENCONTRAR-LARGO-LINEA-EXIT.
059200
059300     UNSTRING LINEAS-REG DELIMITED BY ";"
059400         INTO WS-TOKEN WITH POINTER WS-PUNTERO-LINEA.
059500     MOVE WS-TOKEN(1:6) TO LIN-CODIGO(IDX-LINEA).
059600
059700     UNSTRING LINEAS-REG DELIMITED BY ";"
059800         INTO WS-TOKEN WITH POINTER WS-PUNTERO-LINEA.
059900     MOVE WS-TOKEN(1:30) TO LIN-NOMBRE(IDX-LINEA).
060000
060100     MOVE ZERO TO LIN-CANT-PARADAS(IDX-LINEA).
060200     PERFORM EXTRAER-PARADA-DE-LINEA
060300         THRU EXTRAER-PARADA-DE-LINEA-EXIT
060400         UNTIL WS-PUNTERO-LINEA > WS-LARGO-LINEA.
060500
060600     PERFORM INICIALIZAR-FRECUENCIAS-LINEA
060700         THRU INICIALIZAR-FRECUENCIAS-LINEA-EXIT.
060800
060900     ADD 1 TO WS-CANT-LINEAS.
061000     SET IDX-LINEA UP BY 1.
061100     READ LINEAS AT END GO TO CARGAR-UNA-LINEA-EXIT.
061200 CARGAR-UNA-LINEA-EXIT.
061300     EXIT.
061400
061500*-----------------------------------------------------------------
061600*    UBICA LA ULTIMA POSICION NO BLANCO DEL RENGLON DE LINEAS
061700*    (EL REGISTRO TRAE LARGO VARIABLE SEGUN LA CANTIDAD DE
061800*    PARADAS DE CADA LINEA).
061900*-----------------------------------------------------------------
062000 ENCONTRAR-LARGO-LINEA.
062100     MOVE 420 TO WS-LARGO-LINEA.
062200     PERFORM RETROCEDER-LARGO-LINEA
062300         THRU RETROCEDER-LARGO-LINEA-EXIT
062400         UNTIL LINEAS-REG(WS-LARGO-LINEA:1) NOT = SPACE
062500            OR WS-LARGO-LINEA = 1.
062600 ENCONTRAR-LARGO-LINEA-EXIT.
062700     EXIT.
062800
062900 RETROCEDER-LARGO-LINEA.
063000     SUBTRACT 1 FROM WS-LARGO-LINEA.
063100 RETROCEDER-LARGO-LINEA-EXIT.
063200     EXIT.
063300
063400 EXTRAER-PARADA-DE-LINEA.
063500     UNSTRING LINEAS-REG DELIMITED BY ";"
063600         INTO WS-TOKEN WITH POINTER WS-PUNTERO-LINEA.
063700     IF WS-TOKEN NOT = SPACES
063800         MOVE WS-TOKEN(1:5) TO WS-CODIGO-BUSCADO
063900         PERFORM BUSCAR-PARADA THRU BUSCAR-PARADA-EXIT
064000         IF PARADA-HALLADA
064100             ADD 1 TO LIN-CANT-PARADAS(IDX-LINEA)
064200             SET IDX-LIN-PARADA TO LIN-CANT-PARADAS(IDX-LINEA)
064300             MOVE WS-CODIGO-BUSCADO
064400                 TO LIN-PARADA(IDX-LINEA, IDX-LIN-PARADA).
064500 EXTRAER-PARADA-DE-LINEA-EXIT.
064600     EXIT.
064700
064800 INICIALIZAR-FRECUENCIAS-LINEA.
064900     SET IDX-LIN-DIA TO 1.
065000     PERFORM INICIALIZAR-UN-DIA THRU INICIALIZAR-UN-DIA-EXIT
065100         VARYING IDX-LIN-DIA FROM 1 BY 1
065200         UNTIL IDX-LIN-DIA > 7.
065300 INICIALIZAR-FRECUENCIAS-LINEA-EXIT.
065400     EXIT.
065500
065600 INICIALIZAR-UN-DIA.
065700     MOVE ZERO TO LIN-CANT-FREC(IDX-LINEA, IDX-LIN-DIA).
065800 INICIALIZAR-UN-DIA-EXIT.
065900     EXIT.
066000
066100*-----------------------------------------------------------------
066200*    CARGA DE FRECUENCIAS.DAT: CODIGO-LINEA;DIA;SEGUNDOS
066300*    LAS FRECUENCIAS SE AGREGAN EN EL ORDEN DEL ARCHIVO, QUE SE
066400*    ASUME ASCENDENTE POR HORARIO DENTRO DE CADA LINEA Y DIA.
066500*-----------------------------------------------------------------
066600 CARGAR-FRECUENCIAS.
066700     READ FRECUENCIAS AT END GO TO CARGAR-FRECUENCIAS-EXIT.
066800     PERFORM CARGAR-UNA-FRECUENCIA
066900         THRU CARGAR-UNA-FRECUENCIA-EXIT
067000         UNTIL FS-FRECUENCIAS = "10".
067100 CARGAR-FRECUENCIAS-EXIT.
067200     EXIT.
067300
067400 CARGAR-UNA-FRECUENCIA.
067500     MOVE 1 TO WS-PUNTERO-LINEA.
067600     UNSTRING FRECUENCIAS-REG DELIMITED BY ";"
067700         INTO WS-TOKEN WITH POINTER WS-PUNTERO-LINEA.
067800     MOVE WS-TOKEN(1:6) TO WS-LINEA-BUSCADA.
067900
068000     UNSTRING FRECUENCIAS-REG DELIMITED BY ";"
068100         INTO WS-TOKEN WITH POINTER WS-PUNTERO-LINEA.
068200     MOVE WS-TOKEN(1:1) TO WS-K.
068300
068400     UNSTRING FRECUENCIAS-REG DELIMITED BY ";"
068500         INTO WS-TOKEN WITH POINTER WS-PUNTERO-LINEA.
068600
068700     PERFORM BUSCAR-LINEA THRU BUSCAR-LINEA-EXIT.
068800     IF LINEA-HALLADA
068900         SET IDX-LINEA TO WS-IDX-LINEA-HALLADA
069000         SET IDX-LIN-DIA TO WS-K
069100         ADD 1 TO LIN-CANT-FREC(IDX-LINEA, IDX-LIN-DIA)
069200         SET IDX-LIN-FREC TO LIN-CANT-FREC(IDX-LINEA, IDX-LIN-DIA)
069300         MOVE WS-TOKEN(1:5)
069400             TO LIN-FREC-HORA(IDX-LINEA, IDX-LIN-DIA, IDX-LIN-FREC).
069500
069600     READ FRECUENCIAS AT END GO TO CARGAR-UNA-FRECUENCIA-EXIT.
069700 CARGAR-UNA-FRECUENCIA-EXIT.
069800     EXIT.
069900
070000*-----------------------------------------------------------------
070100*    BUSQUEDAS GENERICAS EN LAS TABLAS MAESTRAS
070200*-----------------------------------------------------------------
070300 BUSCAR-PARADA.
070400     SET IDX-PARADA TO 1.
070500     MOVE "N" TO WS-PARADA-HALLADA.
070600     SEARCH WS-PARADA
070700         AT END
070800             MOVE "N" TO WS-PARADA-HALLADA
070900         WHEN PAR-CODIGO(IDX-PARADA) = WS-CODIGO-BUSCADO
071000             MOVE "S" TO WS-PARADA-HALLADA
071100             SET WS-IDX-PARADA-HALLADA TO IDX-PARADA
071200     END-SEARCH.
071300 BUSCAR-PARADA-EXIT.
071400     EXIT.
071500
071600 BUSCAR-TRAMO.
071700     SET IDX-TRAMO TO 1.
071800     MOVE "N" TO WS-TRAMO-HALLADO.
071900     SEARCH WS-TRAMO
072000         AT END
072100             MOVE "N" TO WS-TRAMO-HALLADO
072200         WHEN SEG-DESDE(IDX-TRAMO) = WS-DESDE-BUSCADO
072300             AND SEG-HASTA(IDX-TRAMO) = WS-HASTA-BUSCADO
072400             MOVE "S" TO WS-TRAMO-HALLADO
072500             MOVE SEG-SEGUNDOS(IDX-TRAMO) TO WS-SEGUNDOS-TRAMO
072600     END-SEARCH.
072700 BUSCAR-TRAMO-EXIT.
072800     EXIT.
072900
073000 BUSCAR-LINEA.
073100     SET IDX-LINEA TO 1.
073200     MOVE "N" TO WS-LINEA-HALLADA.
073300     SEARCH WS-LINEA
073400         AT END
073500             MOVE "N" TO WS-LINEA-HALLADA
073600         WHEN LIN-CODIGO(IDX-LINEA) = WS-LINEA-BUSCADA
073700             MOVE "S" TO WS-LINEA-HALLADA
073800             SET WS-IDX-LINEA-HALLADA TO IDX-LINEA
073900     END-SEARCH.
074000 BUSCAR-LINEA-EXIT.
074100     EXIT.
074200
074300*-----------------------------------------------------------------
074400*    UBICA LA POSICION (1..LIN-CANT-PARADAS) DE WS-CODIGO-BUSCADO
074500*    DENTRO DEL RECORRIDO DE LA LINEA IDX-LINEA. CERO = NO ESTA.
074600*-----------------------------------------------------------------
074700 BUSCAR-POSICION-EN-LINEA.
074800     MOVE ZERO TO WS-POSICION-HALLADA.
074900     PERFORM COMPARAR-POSICION-LINEA
075000         THRU COMPARAR-POSICION-LINEA-EXIT
075100         VARYING IDX-LIN-PARADA FROM 1 BY 1
075200         UNTIL IDX-LIN-PARADA > LIN-CANT-PARADAS(IDX-LINEA)
075300            OR WS-POSICION-HALLADA NOT = ZERO.
075400 BUSCAR-POSICION-EN-LINEA-EXIT.
075500     EXIT.
075600
075700 COMPARAR-POSICION-LINEA.
075800     IF LIN-PARADA(IDX-LINEA, IDX-LIN-PARADA) = WS-CODIGO-BUSCADO
075900         SET WS-POSICION-HALLADA TO IDX-LIN-PARADA.
076000 COMPARAR-POSICION-LINEA-EXIT.
076100     EXIT.
076200
076300*-----------------------------------------------------------------
076400*    LECTURA DE CONSULTAS.DAT: ORIGEN;DESTINO;DIA;HH:MM
076500*-----------------------------------------------------------------
076600 LEER-CONSULTA.
076700     READ CONSULTAS AT END GO TO LEER-CONSULTA-EXIT.
076800     MOVE 1 TO WS-PUNTERO-LINEA.
076900     UNSTRING CONSULTAS-REG DELIMITED BY ";"
077000         INTO WS-TOKEN WITH POINTER WS-PUNTERO-LINEA.
077100     MOVE WS-TOKEN(1:5) TO WS-CONSULTA-ORIGEN.
077200     UNSTRING CONSULTAS-REG DELIMITED BY ";"
077300         INTO WS-TOKEN WITH POINTER WS-PUNTERO-LINEA.
077400     MOVE WS-TOKEN(1:5) TO WS-CONSULTA-DESTINO.
077500     UNSTRING CONSULTAS-REG DELIMITED BY ";"
077600         INTO WS-TOKEN WITH POINTER WS-PUNTERO-LINEA.
077700     MOVE WS-TOKEN(1:1) TO WS-CONSULTA-DIA.
077800     UNSTRING CONSULTAS-REG DELIMITED BY ";"
077900         INTO WS-TOKEN WITH POINTER WS-PUNTERO-LINEA.
078000     MOVE WS-TOKEN(1:5) TO WS-CONSULTA-HORA-TXT.
078100 LEER-CONSULTA-EXIT.
078200     EXIT.
078300
078400*-----------------------------------------------------------------
078500*    PROCESO DE UNA CONSULTA
078600*-----------------------------------------------------------------
078700 PROCESAR-CONSULTAS.
078800     PERFORM VALIDAR-CONSULTA THRU VALIDAR-CONSULTA-EXIT.
078900     ADD 1 TO WS-CONT-CONSULTAS.
079000     IF CONSULTA-INVALIDA
079100         PERFORM IMPRIMIR-CABECERA-CONSULTA
079200         PERFORM IMPRIMIR-CONSULTA-INVALIDA
079300         ADD 1 TO WS-CONT-SIN-RUTA
079400         GO TO PROCESAR-CONSULTAS-SIGUIENTE.
079500
079600     MOVE WS-LK-SEGUNDOS-1 TO WS-CONSULTA-HORA-SEG.
079700     MOVE ZERO TO WS-CANT-ITINERARIOS.
079800     PERFORM IMPRIMIR-CABECERA-CONSULTA.
079900     PERFORM BUSCAR-RUTAS-DIRECTAS
080000         THRU BUSCAR-RUTAS-DIRECTAS-EXIT.
080100     IF WS-CANT-ITINERARIOS = ZERO
080200         PERFORM BUSCAR-RUTAS-TRASBORDO
080300             THRU BUSCAR-RUTAS-TRASBORDO-EXIT.
080400
080500     IF WS-CANT-ITINERARIOS = ZERO
080600         PERFORM IMPRIMIR-SIN-RUTA
080700         ADD 1 TO WS-CONT-SIN-RUTA
080800     ELSE
080900         PERFORM IMPRIMIR-UN-ITINERARIO
081000             THRU IMPRIMIR-UN-ITINERARIO-EXIT
081100             VARYING IDX-ITIN FROM 1 BY 1
081200             UNTIL IDX-ITIN > WS-CANT-ITINERARIOS.
081300
081400 PROCESAR-CONSULTAS-SIGUIENTE.
081500     PERFORM LEER-CONSULTA.
081600 PROCESAR-CONSULTAS-EXIT.
081700     EXIT.
081800
081900*-----------------------------------------------------------------
082000*    VALIDA DIA DE SEMANA (1-7) Y EXISTENCIA DE LAS PARADAS,
082100*    Y DEJA CALCULADOS LOS SEGUNDOS DE LA HORA DEL PASAJERO EN
082200*    WS-LK-SEGUNDOS-1 (LLAMANDO A CONVERTIR-HORA OPCION 'S').
082300*-----------------------------------------------------------------
082400 VALIDAR-CONSULTA.
082500     MOVE "S" TO WS-CONSULTA-ES-VALIDA.
082600     IF WS-CONSULTA-DIA < 1 OR WS-CONSULTA-DIA > 7
082700         MOVE "N" TO WS-CONSULTA-ES-VALIDA.
082800
082900     MOVE WS-CONSULTA-ORIGEN TO WS-CODIGO-BUSCADO.
083000     PERFORM BUSCAR-PARADA THRU BUSCAR-PARADA-EXIT.
083100     IF NOT PARADA-HALLADA
083200         MOVE "N" TO WS-CONSULTA-ES-VALIDA.
083300
083400     MOVE WS-CONSULTA-DESTINO TO WS-CODIGO-BUSCADO.
083500     PERFORM BUSCAR-PARADA THRU BUSCAR-PARADA-EXIT.
083600     IF NOT PARADA-HALLADA
083700         MOVE "N" TO WS-CONSULTA-ES-VALIDA.
083800
083900     IF WS-CONSULTA-ORIGEN = WS-CONSULTA-DESTINO
084000         MOVE "N" TO WS-CONSULTA-ES-VALIDA.
084100
084200     MOVE "S" TO WS-LK-OPCION.
084300     MOVE WS-CONSULTA-HORA-TXT TO WS-LK-TEXTO-HORA.
084400     CALL "CONVERTIR-HORA" USING WS-LK-OPCION
084500                                 WS-LK-TEXTO-HORA
084600                                 WS-LK-SEGUNDOS-1
084700                                 WS-LK-SEGUNDOS-2
084800                                 WS-LK-HORA-TEXTO-SALIDA.
084900 VALIDAR-CONSULTA-EXIT.
085000     EXIT.
085100
085200*-----------------------------------------------------------------
085300*    ITINERARIOS DIRECTOS: RECORRE TODAS LAS LINEAS Y RETIENE
085400*    LAS QUE LLEVAN DE ORIGEN A DESTINO EN ESE ORDEN.
085500*-----------------------------------------------------------------
085600 BUSCAR-RUTAS-DIRECTAS.
085700     PERFORM PROBAR-LINEA-DIRECTA THRU PROBAR-LINEA-DIRECTA-EXIT
085800         VARYING IDX-LINEA FROM 1 BY 1
085900         UNTIL IDX-LINEA > WS-CANT-LINEAS.
086000 BUSCAR-RUTAS-DIRECTAS-EXIT.
086100     EXIT.
086200
086300 PROBAR-LINEA-DIRECTA.
086400     MOVE WS-CONSULTA-ORIGEN TO WS-CODIGO-BUSCADO.
086500     PERFORM BUSCAR-POSICION-EN-LINEA
086600         THRU BUSCAR-POSICION-EN-LINEA-EXIT.
086700     MOVE WS-POSICION-HALLADA TO WS-CT-POS-ORIGEN.
086800     IF WS-CT-POS-ORIGEN = ZERO
086900         GO TO PROBAR-LINEA-DIRECTA-EXIT.
087000
087100     MOVE WS-CONSULTA-DESTINO TO WS-CODIGO-BUSCADO.
087200     PERFORM BUSCAR-POSICION-EN-LINEA
087300         THRU BUSCAR-POSICION-EN-LINEA-EXIT.
087400     IF WS-POSICION-HALLADA = ZERO
087500         OR WS-POSICION-HALLADA NOT > WS-CT-POS-ORIGEN
087600         GO TO PROBAR-LINEA-DIRECTA-EXIT.
087700
087800     SET WS-CT-IDX-LINEA TO IDX-LINEA.
087900     MOVE WS-CONSULTA-ORIGEN TO WS-CT-ORIGEN.
088000     MOVE WS-CONSULTA-DESTINO TO WS-CT-DESTINO.
088100     MOVE WS-CONSULTA-DIA TO WS-CT-DIA.
088200     MOVE WS-CONSULTA-HORA-SEG TO WS-CT-HORA-PASAJERO.
088300     PERFORM CONSTRUIR-TRAMO-DE-LINEA
088400         THRU CONSTRUIR-TRAMO-DE-LINEA-EXIT.
088500     IF CT-TRAMO-VALIDO
088600         PERFORM AGREGAR-ITINERARIO-DIRECTO.
088700 PROBAR-LINEA-DIRECTA-EXIT.
088800     EXIT.
088900
089000 AGREGAR-ITINERARIO-DIRECTO.
089100     IF WS-CANT-ITINERARIOS < 30
089200         ADD 1 TO WS-CANT-ITINERARIOS
089300         SET IDX-ITIN TO WS-CANT-ITINERARIOS
089400         MOVE 1 TO ITN-CANT-TRAMOS(IDX-ITIN)
089500         SET IDX-ITN-TRAMO TO 1
089600         PERFORM COPIAR-CT-A-ITINERARIO.
089700
089800*-----------------------------------------------------------------
089900*    ITINERARIOS CON UN TRASBORDO (SOLO SI NO HUBO DIRECTOS)
090000*-----------------------------------------------------------------
090100 BUSCAR-RUTAS-TRASBORDO.
090200     PERFORM PROBAR-LINEA-L1 THRU PROBAR-LINEA-L1-EXIT
090300         VARYING IDX-LINEA FROM 1 BY 1
090400         UNTIL IDX-LINEA > WS-CANT-LINEAS.
090500 BUSCAR-RUTAS-TRASBORDO-EXIT.
090600     EXIT.
090700
090800 PROBAR-LINEA-L1.
090900     MOVE WS-CONSULTA-ORIGEN TO WS-CODIGO-BUSCADO.
091000     PERFORM BUSCAR-POSICION-EN-LINEA
091100         THRU BUSCAR-POSICION-EN-LINEA-EXIT.
091200     MOVE WS-POSICION-HALLADA TO WS-POS-ORIGEN-L1.
091300     IF WS-POS-ORIGEN-L1 = ZERO
091400         GO TO PROBAR-LINEA-L1-EXIT.
091500
091600     MOVE "N" TO WS-TRASBORDO-OK-EN-X.
091700     PERFORM PROBAR-PARADA-DE-TRASBORDO
091800         THRU PROBAR-PARADA-DE-TRASBORDO-EXIT
091900         VARYING WS-POS-X FROM WS-POS-ORIGEN-L1 + 1 BY 1
092000         UNTIL WS-POS-X > LIN-CANT-PARADAS(IDX-LINEA)
092100            OR TRASBORDO-OK-EN-X.
092200 PROBAR-LINEA-L1-EXIT.
092300     EXIT.
092400
092500 PROBAR-PARADA-DE-TRASBORDO.
092600     MOVE LIN-PARADA(IDX-LINEA, WS-POS-X) TO WS-CODIGO-X.
092700
092800     SET WS-CT-IDX-LINEA TO IDX-LINEA.
092900     MOVE WS-CONSULTA-ORIGEN TO WS-CT-ORIGEN.
093000     MOVE WS-CODIGO-X TO WS-CT-DESTINO.
093100     MOVE WS-CONSULTA-DIA TO WS-CT-DIA.
093200     MOVE WS-CONSULTA-HORA-SEG TO WS-CT-HORA-PASAJERO.
093300     PERFORM CONSTRUIR-TRAMO-DE-LINEA
093400         THRU CONSTRUIR-TRAMO-DE-LINEA-EXIT.
093500     IF NOT CT-TRAMO-VALIDO
093600         GO TO PROBAR-PARADA-DE-TRASBORDO-EXIT.
093700
093800     MOVE WS-CT-NOMBRE-LINEA TO WS-LEG1-NOMBRE-LINEA.
093900     MOVE WS-CT-CANT-PARADAS TO WS-LEG1-CANT-PARADAS.
094000     MOVE WS-CT-PARADA(1) TO WS-LEG1-PARADA(1).
094100     PERFORM COPIAR-PARADAS-CT-A-LEG1
094200         THRU COPIAR-PARADAS-CT-A-LEG1-EXIT
094300         VARYING WS-I FROM 1 BY 1
094400         UNTIL WS-I > WS-CT-CANT-PARADAS.
094500     MOVE WS-CT-SALIDA-SEG TO WS-LEG1-SALIDA-SEG.
094600     MOVE WS-CT-DURACION-SEG TO WS-LEG1-DURACION-SEG.
094700     MOVE WS-CT-LLEGADA-SEG TO WS-LEG1-LLEGADA-SEG.
094800
094900     PERFORM PROBAR-LINEA-L2 THRU PROBAR-LINEA-L2-EXIT
095000         VARYING IDX-LIN-DIA FROM 1 BY 1
095100         UNTIL IDX-LIN-DIA > WS-CANT-LINEAS.
095200 PROBAR-PARADA-DE-TRASBORDO-EXIT.
095300     EXIT.
095400
095500 COPIAR-PARADAS-CT-A-LEG1.
095600     MOVE WS-CT-PARADA(WS-I) TO WS-LEG1-PARADA(WS-I).
095700 COPIAR-PARADAS-CT-A-LEG1-EXIT.
095800     EXIT.
095900
096000*-----------------------------------------------------------------
096100*    RECORRE TODAS LAS LINEAS L2 QUE PASEN POR LA PARADA DE
096200*    TRASBORDO Y LLEGUEN AL DESTINO. IDX-LIN-DIA SE REUTILIZA
096300*    AQUI COMO INDICE DE LINEA L2 (EVITA DECLARAR UN INDICE
096400*    ADICIONAL SOLO PARA ESTE BARRIDO).
096500*-----------------------------------------------------------------
096600 PROBAR-LINEA-L2.
096700     SET IDX-LINEA TO IDX-LIN-DIA.
096800     MOVE WS-CODIGO-X TO WS-CODIGO-BUSCADO.
096900     PERFORM BUSCAR-POSICION-EN-LINEA
097000         THRU BUSCAR-POSICION-EN-LINEA-EXIT.
097100     MOVE WS-POSICION-HALLADA TO WS-POS-X-EN-L2.
097200     IF WS-POS-X-EN-L2 = ZERO
097300         GO TO PROBAR-LINEA-L2-EXIT.
097400
097500     MOVE WS-CONSULTA-DESTINO TO WS-CODIGO-BUSCADO.
097600     PERFORM BUSCAR-POSICION-EN-LINEA
097700         THRU BUSCAR-POSICION-EN-LINEA-EXIT.
097800     MOVE WS-POSICION-HALLADA TO WS-POS-DESTINO-L2.
097900     IF WS-POS-DESTINO-L2 = ZERO
098000         OR WS-POS-DESTINO-L2 NOT > WS-POS-X-EN-L2
098100         GO TO PROBAR-LINEA-L2-EXIT.
098200
098300     SET WS-CT-IDX-LINEA TO IDX-LINEA.
098400     MOVE WS-CODIGO-X TO WS-CT-ORIGEN.
098500     MOVE WS-CONSULTA-DESTINO TO WS-CT-DESTINO.
098600     MOVE WS-CONSULTA-DIA TO WS-CT-DIA.
098700     MOVE WS-LEG1-LLEGADA-SEG TO WS-CT-HORA-PASAJERO.
098800     PERFORM CONSTRUIR-TRAMO-DE-LINEA
098900         THRU CONSTRUIR-TRAMO-DE-LINEA-EXIT.
099000     IF CT-TRAMO-VALIDO
099100         PERFORM AGREGAR-ITINERARIO-TRASBORDO
099200         MOVE "S" TO WS-TRASBORDO-OK-EN-X.
099300 PROBAR-LINEA-L2-EXIT.
099400     EXIT.
099500
099600 AGREGAR-ITINERARIO-TRASBORDO.
099700     IF WS-CANT-ITINERARIOS < 30
099800         ADD 1 TO WS-CANT-ITINERARIOS
099900         SET IDX-ITIN TO WS-CANT-ITINERARIOS
100000         MOVE 2 TO ITN-CANT-TRAMOS(IDX-ITIN)
100100         SET IDX-ITN-TRAMO TO 1
100200         MOVE WS-LEG1-NOMBRE-LINEA TO ITN-NOMBRE-LINEA(IDX-ITIN, 1)
100300         MOVE WS-LEG1-CANT-PARADAS TO ITN-CANT-PARADAS(IDX-ITIN, 1)
100400         MOVE WS-LEG1-SALIDA-SEG TO ITN-SALIDA-SEG(IDX-ITIN, 1)
100500         MOVE WS-LEG1-DURACION-SEG TO ITN-DURACION-SEG(IDX-ITIN, 1)
100600         MOVE WS-LEG1-LLEGADA-SEG TO ITN-LLEGADA-SEG(IDX-ITIN, 1)
100700         PERFORM COPIAR-LEG1-A-ITINERARIO
100800             THRU COPIAR-LEG1-A-ITINERARIO-EXIT
100900             VARYING WS-I FROM 1 BY 1
101000             UNTIL WS-I > WS-LEG1-CANT-PARADAS
101100         SET IDX-ITN-TRAMO TO 2
101200         PERFORM COPIAR-CT-A-ITINERARIO.
101300
101400 COPIAR-LEG1-A-ITINERARIO.
101500     MOVE WS-LEG1-PARADA(WS-I) TO ITN-PARADA(IDX-ITIN, 1, WS-I).
101600 COPIAR-LEG1-A-ITINERARIO-EXIT.
101700     EXIT.
101800
101900*-----------------------------------------------------------------
102000*    COPIA EL TRAMO RECIEN CALCULADO EN WS-CT-* AL TRAMO
102100*    IDX-ITN-TRAMO DEL ITINERARIO IDX-ITIN.
102200*-----------------------------------------------------------------
102300 COPIAR-CT-A-ITINERARIO.
102400     MOVE WS-CT-NOMBRE-LINEA
102500         TO ITN-NOMBRE-LINEA(IDX-ITIN, IDX-ITN-TRAMO).
102600     MOVE WS-CT-CANT-PARADAS
102700         TO ITN-CANT-PARADAS(IDX-ITIN, IDX-ITN-TRAMO).
102800     MOVE WS-CT-SALIDA-SEG
102900         TO ITN-SALIDA-SEG(IDX-ITIN, IDX-ITN-TRAMO).
103000     MOVE WS-CT-DURACION-SEG
103100         TO ITN-DURACION-SEG(IDX-ITIN, IDX-ITN-TRAMO).
103200     MOVE WS-CT-LLEGADA-SEG
103300         TO ITN-LLEGADA-SEG(IDX-ITIN, IDX-ITN-TRAMO).
103400     PERFORM COPIAR-PARADA-CT-A-ITINERARIO
103500         THRU COPIAR-PARADA-CT-A-ITINERARIO-EXIT
103600         VARYING WS-I FROM 1 BY 1
103700         UNTIL WS-I > WS-CT-CANT-PARADAS.
103800
103900 COPIAR-PARADA-CT-A-ITINERARIO.
104000     MOVE WS-CT-PARADA(WS-I)
104100         TO ITN-PARADA(IDX-ITIN, IDX-ITN-TRAMO, WS-I).
104200 COPIAR-PARADA-CT-A-ITINERARIO-EXIT.
104300     EXIT.
104400
104500*-----------------------------------------------------------------
104600*    ARMA UN TRAMO DE LINEA: DESDE WS-CT-ORIGEN HASTA
104700*    WS-CT-DESTINO, SOBRE LA LINEA WS-CT-IDX-LINEA, TOMANDO EL
104800*    PRIMER HORARIO DEL DIA WS-CT-DIA QUE PASE POR WS-CT-ORIGEN
104900*    EN O DESPUES DE WS-CT-HORA-PASAJERO.
105000*-----------------------------------------------------------------
105100 CONSTRUIR-TRAMO-DE-LINEA.
105200     MOVE "N" TO WS-CT-VALIDO.
105300     SET IDX-LINEA TO WS-CT-IDX-LINEA.
105400
105500     MOVE WS-CT-ORIGEN TO WS-CODIGO-BUSCADO.
105600     PERFORM BUSCAR-POSICION-EN-LINEA
105700         THRU BUSCAR-POSICION-EN-LINEA-EXIT.
105800     MOVE WS-POSICION-HALLADA TO WS-CT-POS-ORIGEN.
105900     IF WS-CT-POS-ORIGEN = ZERO
106000         GO TO CONSTRUIR-TRAMO-DE-LINEA-EXIT.
106100
106200     MOVE WS-CT-DESTINO TO WS-CODIGO-BUSCADO.
106300     PERFORM BUSCAR-POSICION-EN-LINEA
106400         THRU BUSCAR-POSICION-EN-LINEA-EXIT.
106500     MOVE WS-POSICION-HALLADA TO WS-CT-POS-DESTINO.
106600     IF WS-CT-POS-DESTINO = ZERO
106700         OR WS-CT-POS-DESTINO NOT > WS-CT-POS-ORIGEN
106800         GO TO CONSTRUIR-TRAMO-DE-LINEA-EXIT.
106900
107000     MOVE ZERO TO WS-CT-OFFSET-SEG.
107100     PERFORM ACUMULAR-OFFSET-LINEA
107200         THRU ACUMULAR-OFFSET-LINEA-EXIT
107300         VARYING WS-I FROM 1 BY 1
107400         UNTIL WS-I > WS-CT-POS-ORIGEN - 1.
107500
107600     MOVE ZERO TO WS-CT-DURACION-SEG.
107700     MOVE 1 TO WS-CT-CANT-PARADAS.
107800     MOVE LIN-PARADA(IDX-LINEA, WS-CT-POS-ORIGEN) TO WS-CT-PARADA(1).
107900     PERFORM ACUMULAR-TRAMO-LEG THRU ACUMULAR-TRAMO-LEG-EXIT
108000         VARYING WS-I FROM WS-CT-POS-ORIGEN BY 1
108100         UNTIL WS-I > WS-CT-POS-DESTINO - 1.
108200     IF WS-CT-DURACION-SEG = ZERO
108300         GO TO CONSTRUIR-TRAMO-DE-LINEA-EXIT.
108400
108500     MOVE "N" TO WS-CT-DEP-HALLADA.
108600     PERFORM BUSCAR-PROXIMA-SALIDA THRU BUSCAR-PROXIMA-SALIDA-EXIT
108700         VARYING WS-K FROM 1 BY 1
108800         UNTIL WS-K > LIN-CANT-FREC(IDX-LINEA, WS-CT-DIA)
108900            OR CT-DEPARTURE-HALLADA.
109000     IF NOT CT-DEPARTURE-HALLADA
109100         GO TO CONSTRUIR-TRAMO-DE-LINEA-EXIT.
109200
109300     COMPUTE WS-CT-LLEGADA-SEG =
109400             WS-CT-SALIDA-SEG + WS-CT-DURACION-SEG.
109500     MOVE LIN-NOMBRE(IDX-LINEA) TO WS-CT-NOMBRE-LINEA.
109600     MOVE "S" TO WS-CT-VALIDO.
109700 CONSTRUIR-TRAMO-DE-LINEA-EXIT.
109800     EXIT.
109900
110000 ACUMULAR-OFFSET-LINEA.
110100     MOVE LIN-PARADA(IDX-LINEA, WS-I) TO WS-DESDE-BUSCADO.
110200     MOVE LIN-PARADA(IDX-LINEA, WS-I + 1) TO WS-HASTA-BUSCADO.
110300     PERFORM BUSCAR-TRAMO THRU BUSCAR-TRAMO-EXIT.
110400     IF TRAMO-HALLADO
110500         ADD WS-SEGUNDOS-TRAMO TO WS-CT-OFFSET-SEG.
110600 ACUMULAR-OFFSET-LINEA-EXIT.
110700     EXIT.
110800
110900 ACUMULAR-TRAMO-LEG.
111000     MOVE LIN-PARADA(IDX-LINEA, WS-I) TO WS-DESDE-BUSCADO.
111100     MOVE LIN-PARADA(IDX-LINEA, WS-I + 1) TO WS-HASTA-BUSCADO.
111200     PERFORM BUSCAR-TRAMO THRU BUSCAR-TRAMO-EXIT.
111300     IF TRAMO-HALLADO
111400         ADD WS-SEGUNDOS-TRAMO TO WS-CT-DURACION-SEG
111500         ADD 1 TO WS-CT-CANT-PARADAS
111600         MOVE LIN-PARADA(IDX-LINEA, WS-I + 1)
111700             TO WS-CT-PARADA(WS-CT-CANT-PARADAS).
111800 ACUMULAR-TRAMO-LEG-EXIT.
111900     EXIT.
112000
112100 BUSCAR-PROXIMA-SALIDA.
112200     COMPUTE WS-LK-SEGUNDOS-1 =
112300         LIN-FREC-HORA(IDX-LINEA, WS-CT-DIA, WS-K)
112400         + WS-CT-OFFSET-SEG.
112500     IF WS-LK-SEGUNDOS-1 >= WS-CT-HORA-PASAJERO
112600         MOVE "S" TO WS-CT-DEP-HALLADA
112700         MOVE WS-LK-SEGUNDOS-1 TO WS-CT-SALIDA-SEG.
112800 BUSCAR-PROXIMA-SALIDA-EXIT.
112900     EXIT.
113000
113100*-----------------------------------------------------------------
113200*    IMPRESION DEL LISTADO DE RESULTADOS
113300*-----------------------------------------------------------------
113400 IMPRIMIR-CABECERA-CORRIDA.
113500     ACCEPT WS-FECHA-CORRIDA FROM DATE.
113600     COMPUTE WS-FECHA-ANIO-COMPLETO = 1900 + WS-FECHA-AA.
113700     IF WS-FECHA-AA < 70
113800         COMPUTE WS-FECHA-ANIO-COMPLETO = 2000 + WS-FECHA-AA.
113900     MOVE WS-FECHA-DD TO WS-LC-DIA.
114000     MOVE WS-FECHA-MM TO WS-LC-MES.
114100     MOVE WS-FECHA-ANIO-COMPLETO TO WS-LC-ANIO.
114200     WRITE RESULTADOS-REG FROM WS-LINEA-CABECERA-CORRIDA
114300         AFTER ADVANCING TOP-OF-FORM.
114400     WRITE RESULTADOS-REG FROM WS-LINEA-SEPARADORA AFTER 1.
114500
114600 IMPRIMIR-CABECERA-CONSULTA.
114700     WRITE RESULTADOS-REG FROM WS-LINEA-SEPARADORA AFTER 2.
114800     MOVE WS-CONSULTA-ORIGEN TO WS-LO-CODIGO.
114900     MOVE WS-CONSULTA-DESTINO TO WS-LD-CODIGO.
115000     MOVE WS-CONSULTA-ORIGEN TO WS-CODIGO-BUSCADO.
115100     PERFORM BUSCAR-PARADA THRU BUSCAR-PARADA-EXIT.
115200     IF PARADA-HALLADA
115300         MOVE PAR-DIRECCION(WS-IDX-PARADA-HALLADA) TO WS-LO-DIRECCION
115400     ELSE
115500         MOVE SPACES TO WS-LO-DIRECCION.
115600     MOVE WS-CONSULTA-DESTINO TO WS-CODIGO-BUSCADO.
115700     PERFORM BUSCAR-PARADA THRU BUSCAR-PARADA-EXIT.
115800     IF PARADA-HALLADA
115900         MOVE PAR-DIRECCION(WS-IDX-PARADA-HALLADA) TO WS-LD-DIRECCION
116000     ELSE
116100         MOVE SPACES TO WS-LD-DIRECCION.
116200     WRITE RESULTADOS-REG FROM WS-LINEA-ORIGEN AFTER 1.
116300     WRITE RESULTADOS-REG FROM WS-LINEA-DESTINO AFTER 1.
116400     IF CONSULTA-VALIDA
116500         MOVE "S" TO WS-LK-OPCION
116600         MOVE WS-CONSULTA-HORA-SEG TO WS-LK-SEGUNDOS-1
116700         MOVE WS-CONSULTA-HORA-TXT TO WS-LK-TEXTO-HORA
116800         CALL "CONVERTIR-HORA" USING WS-LK-OPCION
116900                                     WS-LK-TEXTO-HORA
117000                                     WS-LK-SEGUNDOS-1
117100                                     WS-LK-SEGUNDOS-2
117200                                     WS-LK-HORA-TEXTO-SALIDA
117300         MOVE "H" TO WS-LK-OPCION
117400         MOVE WS-CONSULTA-HORA-SEG TO WS-LK-SEGUNDOS-1
117500         CALL "CONVERTIR-HORA" USING WS-LK-OPCION
117600                                     WS-LK-TEXTO-HORA
117700                                     WS-LK-SEGUNDOS-1
117800                                     WS-LK-SEGUNDOS-2
117900                                     WS-LK-HORA-TEXTO-SALIDA
118000         MOVE WS-LK-HORA-TEXTO-SALIDA TO WS-LP-HORA
118100     ELSE
118200         MOVE SPACES TO WS-LP-HORA.
118300     WRITE RESULTADOS-REG FROM WS-LINEA-PASAJERO AFTER 1.
118400     WRITE RESULTADOS-REG FROM WS-LINEA-SEPARADORA AFTER 1.
118500
118600 IMPRIMIR-CONSULTA-INVALIDA.
118700     WRITE RESULTADOS-REG FROM WS-LINEA-CONSULTA-INVALIDA AFTER 1.
118800
118900 IMPRIMIR-SIN-RUTA.
119000     WRITE RESULTADOS-REG FROM WS-LINEA-SIN-RUTA AFTER 1.
119100
119200 IMPRIMIR-UN-ITINERARIO.
119300     PERFORM IMPRIMIR-UN-TRAMO THRU IMPRIMIR-UN-TRAMO-EXIT
119400         VARYING IDX-ITN-TRAMO FROM 1 BY 1
119500         UNTIL IDX-ITN-TRAMO > ITN-CANT-TRAMOS(IDX-ITIN).
119600
119700     SET IDX-ITN-TRAMO TO ITN-CANT-TRAMOS(IDX-ITIN).
119800     MOVE "D" TO WS-LK-OPCION.
119900     MOVE ITN-LLEGADA-SEG(IDX-ITIN, IDX-ITN-TRAMO)
120000         TO WS-LK-SEGUNDOS-1.
120100     MOVE WS-CONSULTA-HORA-SEG TO WS-LK-SEGUNDOS-2.
120200     CALL "CONVERTIR-HORA" USING WS-LK-OPCION
120300                                 WS-LK-TEXTO-HORA
120400                                 WS-LK-SEGUNDOS-1
120500                                 WS-LK-SEGUNDOS-2
120600                                 WS-LK-HORA-TEXTO-SALIDA.
120700     MOVE WS-LK-HORA-TEXTO-SALIDA TO WS-LDT-HORA.
120800     WRITE RESULTADOS-REG FROM WS-LINEA-DURACION-TOTAL AFTER 1.
120900
121000     MOVE "H" TO WS-LK-OPCION.
121100     MOVE ITN-LLEGADA-SEG(IDX-ITIN, IDX-ITN-TRAMO)
121200         TO WS-LK-SEGUNDOS-1.
121300     CALL "CONVERTIR-HORA" USING WS-LK-OPCION
121400                                 WS-LK-TEXTO-HORA
121500                                 WS-LK-SEGUNDOS-1
121600                                 WS-LK-SEGUNDOS-2
121700                                 WS-LK-HORA-TEXTO-SALIDA.
121800     MOVE WS-LK-HORA-TEXTO-SALIDA TO WS-LLF-HORA.
121900     WRITE RESULTADOS-REG FROM WS-LINEA-LLEGADA-FINAL AFTER 1.
122000     WRITE RESULTADOS-REG FROM WS-LINEA-SEPARADORA AFTER 1.
122100 IMPRIMIR-UN-ITINERARIO-EXIT.
122200     EXIT.
122300
122400 IMPRIMIR-UN-TRAMO.
122500     IF ITN-NOMBRE-LINEA(IDX-ITIN, IDX-ITN-TRAMO) = SPACES
122600         MOVE "WALKING" TO WS-LT-NOMBRE
122700     ELSE
122800         MOVE ITN-NOMBRE-LINEA(IDX-ITIN, IDX-ITN-TRAMO)
122900             TO WS-LT-NOMBRE.
123000     WRITE RESULTADOS-REG FROM WS-LINEA-NOMBRE-TRAMO AFTER 1.
123100
123200     PERFORM ARMAR-LINEA-PARADAS THRU ARMAR-LINEA-PARADAS-EXIT.
123300     MOVE WS-LINEA-PARADAS TO WS-LPT-PARADAS.
123400     WRITE RESULTADOS-REG FROM WS-LINEA-PARADAS-TITULO AFTER 1.
123500
123600     MOVE "H" TO WS-LK-OPCION.
123700     MOVE ITN-SALIDA-SEG(IDX-ITIN, IDX-ITN-TRAMO)
123800         TO WS-LK-SEGUNDOS-1.
123900     CALL "CONVERTIR-HORA" USING WS-LK-OPCION
124000                                 WS-LK-TEXTO-HORA
124100                                 WS-LK-SEGUNDOS-1
124200                                 WS-LK-SEGUNDOS-2
124300                                 WS-LK-HORA-TEXTO-SALIDA.
124400     MOVE WS-LK-HORA-TEXTO-SALIDA TO WS-LS-HORA.
124500     WRITE RESULTADOS-REG FROM WS-LINEA-SALIDA-TRAMO AFTER 1.
124600
124700     MOVE "H" TO WS-LK-OPCION.
124800     MOVE ITN-DURACION-SEG(IDX-ITIN, IDX-ITN-TRAMO)
124900         TO WS-LK-SEGUNDOS-1.
125000     CALL "CONVERTIR-HORA" USING WS-LK-OPCION
125100                                 WS-LK-TEXTO-HORA
125200                                 WS-LK-SEGUNDOS-1
125300                                 WS-LK-SEGUNDOS-2
125400                                 WS-LK-HORA-TEXTO-SALIDA.
125500     MOVE WS-LK-HORA-TEXTO-SALIDA TO WS-LDU-HORA.
125600     WRITE RESULTADOS-REG FROM WS-LINEA-DURACION-TRAMO AFTER 1.
125700     WRITE RESULTADOS-REG FROM WS-LINEA-SEPARADORA AFTER 1.
125800 IMPRIMIR-UN-TRAMO-EXIT.
125900     EXIT.
126000
126100*-----------------------------------------------------------------
126200*    ARMA LA LISTA DE PARADAS DEL TRAMO EN CURSO EN
126300*    WS-LINEA-PARADAS, HASTA 13 CODIGOS (LOS TRAMOS DE ESTE
126400*    SISTEMA NO SUPERAN LAS 13 PARADAS EN LA PRACTICA; SI LO
126500*    HICIERAN, SOLO SE MUESTRAN LAS PRIMERAS 13).
126600*-----------------------------------------------------------------
126700 ARMAR-LINEA-PARADAS.
126800     MOVE SPACES TO WS-LINEA-PARADAS.
126900     PERFORM CARGAR-SLOT-PARADA THRU CARGAR-SLOT-PARADA-EXIT
127000         VARYING WS-I FROM 1 BY 1
127100         UNTIL WS-I > ITN-CANT-PARADAS(IDX-ITIN, IDX-ITN-TRAMO)
127200            OR WS-I > 13.
127300 ARMAR-LINEA-PARADAS-EXIT.
127400     EXIT.
127500
127600 CARGAR-SLOT-PARADA.
127700     MOVE ITN-PARADA(IDX-ITIN, IDX-ITN-TRAMO, WS-I)
127800         TO WS-LP-CODIGO(WS-I).
127900 CARGAR-SLOT-PARADA-EXIT.
128000     EXIT.
128100
128200*-----------------------------------------------------------------
128300*    TOTALES DE CONTROL AL PIE DE LA CORRIDA
128400*-----------------------------------------------------------------
128500 IMPRIMIR-TOTALES-CONTROL.
128600     WRITE RESULTADOS-REG FROM WS-LINEA-SEPARADORA AFTER 2.
128700     MOVE WS-CONT-CONSULTAS TO WS-LTC-CANT.
128800     WRITE RESULTADOS-REG FROM WS-LINEA-TOTAL-CONSULTAS AFTER 1.
128900     MOVE WS-CONT-SIN-RUTA TO WS-LTR-CANT.
129000     WRITE RESULTADOS-REG FROM WS-LINEA-TOTAL-SIN-RUTA AFTER 1.
129100
129200 END PROGRAM CONSULTA-COLECTIVO.
