000100******************************************************************
000200* PROGRAMA .... : CONVERTIR-HORA
000300* SISTEMA ..... : CONSULTA DE ITINERARIOS DE COLECTIVOS
000400* AUTOR ....... : R. FERRARI
000500* INSTALACION . : CENTRO DE COMPUTOS - E.T.U.
000600* ESCRITO EL .. : 14/03/1988
000700* COMPILADO EL  :
000800* SEGURIDAD ... : USO INTERNO - AREA EXPLOTACION
000900*-----------------------------------------------------------------
001000* PROPOSITO:
001100*   SUBRUTINA DE USO COMUN PARA TODO EL SISTEMA DE ITINERARIOS.
001200*   CENTRALIZA LA CONVERSION ENTRE HORARIOS EXPRESADOS EN TEXTO
001300*   (HH:MM, TAL COMO LLEGAN EN EL ARCHIVO DE CONSULTAS) Y
001400*   SEGUNDOS DESDE LA MEDIANOCHE (TAL COMO SE MANEJAN EN TODAS
001500*   LAS TABLAS DE PARADAS, TRAMOS, LINEAS Y FRECUENCIAS), Y
001600*   VICEVERSA, ASI COMO EL CALCULO DE LA DURACION TOTAL PUERTA
001700*   A PUERTA DE UN VIAJE.
001800*
001900*   SE INVOCA CON CALL DESDE CONSULTA-COLECTIVO PASANDO UN
002000*   INDICADOR DE OPCION EN LK-OPCION:
002100*
002200*     'S'  ARMAR SEGUNDOS A PARTIR DE LK-TEXTO-HORA (HH:MM)
002300*          DEVUELVE EN LK-SEGUNDOS-1.
002400*     'H'  ARMAR TEXTO HH:MM:SS A PARTIR DE LK-SEGUNDOS-1.
002500*          DEVUELVE EN LK-HORA-TEXTO-SALIDA.
002600*     'D'  ARMAR LA DURACION HH:MM:SS ENTRE LK-SEGUNDOS-2
002700*          (LLEGADA DEL PASAJERO A LA PARADA DE ORIGEN) Y
002800*          LK-SEGUNDOS-1 (LLEGADA DEL COLECTIVO AL DESTINO),
002900*          TRUNCADA EN CERO SI DIERA NEGATIVA.
003000*          DEVUELVE EN LK-HORA-TEXTO-SALIDA.
003100*-----------------------------------------------------------------
003200* HISTORIAL DE MODIFICACIONES
003300*-----------------------------------------------------------------
003400* 14/03/1988 RF  ALTA DEL PROGRAMA (PASE A PRODUCCION LOTE 3).
003500* 02/08/1988 RF  CORRIGE DESBORDE DE LK-HORA-TEXTO-SALIDA CUANDO
003600*                LA DIFERENCIA SUPERABA LAS 24 HORAS.
003700* 19/11/1989 MG  AGREGA VALIDACION DE LK-TEXTO-HORA NO NUMERICO
003800*                (PEDIDO SAC-0231, CONSULTAS MAL TIPEADAS).
003900* 23/05/1991 RF  SE AGREGA OPCION 'D' PARA CENTRALIZAR EL CALCULO
004000*                DE DURACION TOTAL, ANTES DUPLICADO EN CADA
004100*                PROGRAMA DE REPORTES.
004200* 07/09/1993 MG  ESTANDARIZA NOMBRES DE CAMPOS DE ENLACE SEGUN
004300*                NORMA DE PROGRAMACION VIGENTE.
004400* 30/01/1995 JLV REVISION GENERAL POR AUDITORIA INTERNA, SIN
004500*                CAMBIOS DE LOGICA.
004600* 11/06/1996 RF  AGREGA COMENTARIOS DE MANTENIMIENTO FALTANTES.
004700* 04/02/1998 MG  ALCANCE Y2K (SAC-0598): REVISADO - EL PROGRAMA
004800*                NO ALMACENA FECHAS, SOLO SEGUNDOS DEL DIA, NO
004900*                REQUIERE CAMBIOS. SE DEJA CONSTANCIA EN ACTA.
005000* 16/09/1999 MG  REVISION FINAL Y2K - SIN HALLAZGOS.
005100* 21/02/2001 JLV CORRIGE REDONDEO DE LA OPCION 'D' CUANDO LAS
005200*                DOS HORAS COINCIDEN EXACTAMENTE (SAC-0887).
005300* 14/05/2001 RF  AGREGA SALIDA DE DIAGNOSTICO POR UPSI-0 PARA
005400*                DEPURAR DIFERENCIAS DE SEGUNDOS SIN TENER QUE
005500*                RECOMPILAR CON DISPLAYS TEMPORALES (SAC-0910).
005600******************************************************************
005700 IDENTIFICATION DIVISION.
005800 PROGRAM-ID. CONVERTIR-HORA.
005900 AUTHOR. R. FERRARI.
006000 INSTALLATION. CENTRO DE COMPUTOS - E.T.U.
006100 DATE-WRITTEN. 14/03/1988.
006200 DATE-COMPILED.
006300 SECURITY. USO INTERNO - AREA EXPLOTACION.
006400
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     CLASS CLASE-DIGITO IS "0" THRU "9"
006900     UPSI-0 ON STATUS IS WS-MODO-DIAGNOSTICO.
007000
007100 DATA DIVISION.
007200 WORKING-STORAGE SECTION.
007300
007400*-----------------------------------------------------------------
007500*    AREAS DE TRABAJO PARA LA OPCION 'S' (TEXTO HH:MM A SEGUNDOS)
007600*-----------------------------------------------------------------
007700 01  WS-HORA-ENTRADA.
007800     05  WS-HE-HORAS             PIC XX.
007900     05  FILLER                  PIC X.
008000     05  WS-HE-MINUTOS           PIC XX.
008100 01  WS-HORA-ENTRADA-FLAT REDEFINES WS-HORA-ENTRADA
008200                                 PIC X(05).
008300
008400 01  WS-HORAS-NUM                PIC 9(02) COMP.
008500 01  WS-MINUTOS-NUM              PIC 9(02) COMP.
008600
008700*-----------------------------------------------------------------
008800*    AREAS DE TRABAJO PARA LA OPCION 'H' (SEGUNDOS A HH:MM:SS)
008900*-----------------------------------------------------------------
009000 01  WS-SEGUNDOS-TRABAJO         PIC 9(05) COMP.
009100
009200 01  WS-RESULTADO-GRUPO.
009300     05  WS-RES-HORAS            PIC 99.
009400     05  WS-RES-MINUTOS          PIC 99.
009500     05  WS-RES-SEGUNDOS         PIC 99.
009600 01  WS-RESULTADO-FLAT REDEFINES WS-RESULTADO-GRUPO
009700                                 PIC 9(06).
009800
009900 01  WS-SALIDA-TXT               PIC X(08).
010000 01  WS-SALIDA-TXT-R REDEFINES WS-SALIDA-TXT.
010100     05  WS-SAL-HH               PIC XX.
010200     05  FILLER                  PIC X VALUE ":".
010300     05  WS-SAL-MM               PIC XX.
010400     05  FILLER                  PIC X VALUE ":".
010500     05  WS-SAL-SS               PIC XX.
010600
010700*-----------------------------------------------------------------
010800*    AREAS DE TRABAJO PARA LA OPCION 'D' (DURACION TOTAL)
010900*-----------------------------------------------------------------
011000 01  WS-DIFERENCIA-SEG           PIC S9(06) COMP.
011100
011200 01  WS-MODO-DIAGNOSTICO         PIC X.
011300     88  MODO-DIAGNOSTICO-ON     VALUE "S".
011400
011500 01  WS-ENTRADA-ES-VALIDA        PIC X VALUE "S".
011600     88  HORA-ENTRADA-VALIDA     VALUE "S".
011700     88  HORA-ENTRADA-INVALIDA   VALUE "N".
011800
011900 LINKAGE SECTION.
012000 01  LK-OPCION                   PIC X.
012100     88  LK-OPC-A-SEGUNDOS       VALUE "S".
012200     88  LK-OPC-A-TEXTO          VALUE "H".
012300     88  LK-OPC-DURACION         VALUE "D".
012400
012500 01  LK-TEXTO-HORA               PIC X(05).
012600 01  LK-SEGUNDOS-1               PIC 9(05) COMP.
012700 01  LK-SEGUNDOS-2               PIC 9(05) COMP.
012800 01  LK-HORA-TEXTO-SALIDA        PIC X(08).
012900
013000 PROCEDURE DIVISION USING LK-OPCION
013100                           LK-TEXTO-HORA
013200                           LK-SEGUNDOS-1
013300                           LK-SEGUNDOS-2
013400                           LK-HORA-TEXTO-SALIDA.
013500
013600 MAIN-PROCEDURE.
013700     IF LK-OPC-A-SEGUNDOS
013800         PERFORM ARMAR-SEGUNDOS THRU ARMAR-SEGUNDOS-EXIT
013900     ELSE
014000     IF LK-OPC-A-TEXTO
014100         PERFORM ARMAR-TEXTO-HORA THRU ARMAR-TEXTO-HORA-EXIT
014200     ELSE
014300     IF LK-OPC-DURACION
014400         PERFORM ARMAR-DURACION THRU ARMAR-DURACION-EXIT
014500     ELSE
014600         MOVE "????????" TO LK-HORA-TEXTO-SALIDA.
014700     GOBACK.
014800
014900*-----------------------------------------------------------------
015000*    OPCION 'S' - HH:MM DE ENTRADA A SEGUNDOS DESDE MEDIANOCHE
015100*    19/11/1989 MG - RECHAZA ENTRADA EN BLANCO O NO NUMERICA
015200*    (EL CAMPO LLEGA EN BLANCO CUANDO LA CONSULTA TRAE LA HORA
015300*    SIN COMPLETAR).
015400*-----------------------------------------------------------------
015500 ARMAR-SEGUNDOS.
015600     MOVE "S" TO WS-ENTRADA-ES-VALIDA.
015700     MOVE LK-TEXTO-HORA TO WS-HORA-ENTRADA.
015800     IF WS-HORA-ENTRADA-FLAT = SPACES                             SAC-0231
015900         MOVE "N" TO WS-ENTRADA-ES-VALIDA.                        SAC-0231
016000     IF WS-HE-HORAS IS NOT CLASE-DIGITO
016100         OR WS-HE-MINUTOS IS NOT CLASE-DIGITO
016200         MOVE "N" TO WS-ENTRADA-ES-VALIDA.
016300     IF HORA-ENTRADA-INVALIDA
016400         MOVE ZERO TO LK-SEGUNDOS-1
016500         GO TO ARMAR-SEGUNDOS-EXIT.
016600     MOVE WS-HE-HORAS TO WS-HORAS-NUM.
016700     MOVE WS-HE-MINUTOS TO WS-MINUTOS-NUM.
016800     COMPUTE LK-SEGUNDOS-1 =
016900             (WS-HORAS-NUM * 3600) + (WS-MINUTOS-NUM * 60).
017000 ARMAR-SEGUNDOS-EXIT.
017100     EXIT.
017200
017300*-----------------------------------------------------------------
017400*    OPCION 'H' - SEGUNDOS DESDE MEDIANOCHE A TEXTO HH:MM:SS
017500*    (HORAS = SEGUNDOS / 3600, MINUTOS = RESTO / 60, SEGUNDOS =
017600*     RESTO, TODO POR DIVISION ENTERA, SIN REDONDEO)
017700*-----------------------------------------------------------------
017800 ARMAR-TEXTO-HORA.
017900     MOVE LK-SEGUNDOS-1 TO WS-SEGUNDOS-TRABAJO.
018000     PERFORM DESCOMPONER-SEGUNDOS THRU DESCOMPONER-SEGUNDOS-EXIT.
018100     MOVE WS-RES-HORAS TO WS-SAL-HH.
018200     MOVE WS-RES-MINUTOS TO WS-SAL-MM.
018300     MOVE WS-RES-SEGUNDOS TO WS-SAL-SS.
018400     MOVE WS-SALIDA-TXT TO LK-HORA-TEXTO-SALIDA.
018500 ARMAR-TEXTO-HORA-EXIT.
018600     EXIT.
018700
018800*-----------------------------------------------------------------
018900*    DESCOMPONE WS-SEGUNDOS-TRABAJO EN HORAS/MINUTOS/SEGUNDOS.
019000*    SE USA DESDE ARMAR-TEXTO-HORA Y DESDE ARMAR-DURACION.
019100*-----------------------------------------------------------------
019200 DESCOMPONER-SEGUNDOS.
019300     DIVIDE WS-SEGUNDOS-TRABAJO BY 3600
019400         GIVING WS-RES-HORAS
019500         REMAINDER WS-DIFERENCIA-SEG.
019600     DIVIDE WS-DIFERENCIA-SEG BY 60
019700         GIVING WS-RES-MINUTOS
019800         REMAINDER WS-RES-SEGUNDOS.
019900     IF MODO-DIAGNOSTICO-ON                                       SAC-0910
020000         DISPLAY "CONVERTIR-HORA DIAG HHMMSS=" WS-RESULTADO-FLAT. SAC-0910
020100 DESCOMPONER-SEGUNDOS-EXIT.
020200     EXIT.
020300
020400*-----------------------------------------------------------------
020500*    OPCION 'D' - DURACION TOTAL PUERTA A PUERTA, DESDE QUE EL
020600*    PASAJERO LLEGA A LA PARADA DE ORIGEN (LK-SEGUNDOS-2) HASTA
020700*    LA LLEGADA DEL COLECTIVO AL DESTINO DEL ULTIMO TRAMO
020800*    (LK-SEGUNDOS-1). SI DIERA NEGATIVA SE TRUNCA EN CERO.
020900*-----------------------------------------------------------------
021000 ARMAR-DURACION.
021100     COMPUTE WS-DIFERENCIA-SEG = LK-SEGUNDOS-1 - LK-SEGUNDOS-2.
021200     IF WS-DIFERENCIA-SEG < ZERO
021300         MOVE ZERO TO WS-DIFERENCIA-SEG.
021400     MOVE WS-DIFERENCIA-SEG TO WS-SEGUNDOS-TRABAJO.
021500     PERFORM DESCOMPONER-SEGUNDOS THRU DESCOMPONER-SEGUNDOS-EXIT.
021600     MOVE WS-RES-HORAS TO WS-SAL-HH.
021700     MOVE WS-RES-MINUTOS TO WS-SAL-MM.
021800     MOVE WS-RES-SEGUNDOS TO WS-SAL-SS.
021900     MOVE WS-SALIDA-TXT TO LK-HORA-TEXTO-SALIDA.
022000 ARMAR-DURACION-EXIT.
022100     EXIT.
022200
022300 END PROGRAM CONVERTIR-HORA.
